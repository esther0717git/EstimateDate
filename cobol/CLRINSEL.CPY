000100     SELECT CLEAR-IN ASSIGN TO CLEARIN
000200         ORGANIZATION IS LINE SEQUENTIAL
000300         FILE STATUS IS WK-CLRIN-STATUS.
