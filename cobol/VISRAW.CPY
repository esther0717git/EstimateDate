000100*================================================================
000200*    VISRAW  --  CLARITY GATE VISITOR RAW-FEED RECORD LAYOUT.
000300*    THIS IS THE LAYOUT OF THE INCOMING VISITOR LIST BEFORE ANY
000400*    CLEAN-UP HAS TOUCHED IT.  THE FRONT GATE KIOSK FEED STILL
000500*    USES THE OLD WIDE IC-SUFFIX/WP-EXPIRY-DATE COLUMNS SO A
000600*    COLUMN-SWAP ON THE SOURCE SIDE DOES NOT TRUNCATE EITHER
000700*    FIELD BEFORE WE GET A CHANCE TO CATCH IT.  BROUGHT IN WITH
000800*    A REPLACING CLAUSE LIKE VISREC SO IT CAN DRESS THE RAW
000900*    WORK AREA WITHOUT A DUPLICATE DATA-NAME CLASH.
001000*================================================================
001100 05  xxx-SERIAL-NO              PIC 9(04).
001200 05  xxx-VEHICLE-PLATES         PIC X(38).
001300 05  xxx-COMPANY-NAME           PIC X(40).
001400 05  xxx-FULL-NAME              PIC X(40).
001500 05  xxx-ID-TYPE                PIC X(10).
001600 05  xxx-IC-SUFFIX              PIC X(10).
001700 05  xxx-WP-EXPIRY-DATE         PIC X(10).
001800 05  xxx-NATIONALITY            PIC X(20).
001900 05  xxx-PR-FLAG                PIC X(03).
002000 05  xxx-GENDER                 PIC X(06).
002100 05  xxx-MOBILE-NUMBER          PIC X(15).
002200 05  FILLER                     PIC X(44).
