000100     SELECT VISITOR-IN ASSIGN TO VISITIN
000200         ORGANIZATION IS LINE SEQUENTIAL
000300         FILE STATUS IS WK-VISIN-STATUS.
