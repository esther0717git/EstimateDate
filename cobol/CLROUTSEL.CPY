000100     SELECT CLEAR-OUT ASSIGN TO CLEAROUT
000200         ORGANIZATION IS LINE SEQUENTIAL
000300         FILE STATUS IS WK-CLROUT-STATUS.
