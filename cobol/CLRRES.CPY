000100*================================================================
000200*    CLRRES  --  GATE CLEARANCE RESULT RECORD LAYOUT.
000300*================================================================
000400 05  CLR-CLEARANCE-DATE         PIC 9(08).
000500 05  FILLER                     PIC X(04).
