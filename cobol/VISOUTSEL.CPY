000100     SELECT VISITOR-OUT ASSIGN TO VISITOUT
000200         ORGANIZATION IS LINE SEQUENTIAL
000300         FILE STATUS IS WK-VISOUT-STATUS.
