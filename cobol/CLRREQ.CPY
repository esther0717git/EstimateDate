000100*================================================================
000200*    CLRREQ  --  GATE CLEARANCE REQUEST RECORD LAYOUT.
000300*    RECORD WIDTH IS FIXED AT 12 BYTES BY THE UPSTREAM FEEDER
000400*    JOB THAT BUILDS CLEAR-IN -- THERE IS NO SLACK LEFT FOR A
000500*    FILLER BYTE ON THIS ONE, UNLIKE THE REST OF THIS SYSTEM'S
000600*    RECORDS.
000700*================================================================
000800 05  CLR-SUBMIT-DATE            PIC 9(08).
000900 05  CLR-SUBMIT-TIME            PIC 9(04).
