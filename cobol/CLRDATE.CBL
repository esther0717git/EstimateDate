000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CLRDATE.
000300 AUTHOR. T B CONNER.
000400 INSTALLATION. DATA PROCESSING DEPT.
000500 DATE-WRITTEN. 02/11/90.
000600 DATE-COMPILED. 02/11/90.
000700 SECURITY. COMPANY CONFIDENTIAL - GATE OPERATIONS USE ONLY.
000800******************************************************************
000900*REMARKS.                                                        *
001000* READS A GATE CLEARANCE REQUEST (SUBMISSION DATE AND TIME) AND  *
001100* WORKS OUT THE EARLIEST DATE THE VISITOR'S CLEARANCE CAN BE     *
001200* ISSUED.  A REQUEST TAKEN AT OR AFTER 1500 HOURS ROLLS TO THE   *
001300* NEXT CALENDAR DAY BEFORE THE CLOCK STARTS.  WEEKENDS DO NOT    *
001400* COUNT.  PROCESSING TAKES TWO WORKING DAYS.                     *
001500******************************************************************
001600* MODIFICATION HISTORY:                                          *
001700*                                                                *
001800*  02/11/90  TBC  ORIGINAL WRITE-UP, COMPANION TO CLRGATE.       *TBC90   
001900*  07/19/91  TBC  CORRECTED OFF-BY-ONE ON THE 1500 CUT-OFF - WAS *TBC91   
002000*                 ROLLING EVEN WHEN TIME WAS EXACTLY 1459.       *
002100*  01/09/92  SKO  DAY-OF-WEEK SWITCHED TO ZELLER'S CONGRUENCE,   *SKO92   
002200*                 RETIRES THE OLD 1900-01-01 REFERENCE COUNT.    *
002300*  08/14/93  SKO  LEAP YEAR CHECK ADDED TO CALENDAR ROLLOVER.    *SKO93   
002400*  11/30/95  LWT  FINAL WEEKEND RECHECK ADDED PER SECURITY       *LWT95   
002500*                 OFFICE AUDIT FINDING (CHG PKG 0261).           *
002600*  12/09/98  SKO  Y2K REVIEW - DATES CARRIED AS FULL 4-DIGIT     *SKO98   
002700*                 YEARS THROUGHOUT, CERTIFIED CENTURY-SAFE.      *
002800*  02/14/99  SKO  Y2K SIGN-OFF FILED WITH MIS (CHG PKG 0309).    *SKO99   
002900*  06/19/02  RDP  NO CHANGE - REVIEWED WITH CLRGATE ERROR COUNT  *RDP02   
003000*                 WORK, CONFIRMED STILL CORRECT.                 *
003100*                                                                *
003200******************************************************************
003300/
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. HP-9000.
003700 OBJECT-COMPUTER. HP-9000.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS NUM-CLASS IS '0' THRU '9'
004100     UPSI-0 IS GATE-RUN-SWITCH ON STATUS IS GATE-DEBUG-ON
004200                               OFF STATUS IS GATE-DEBUG-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     COPY CLRINSEL.
004600     COPY CLROUTSEL.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  CLEAR-IN
005100     RECORDING MODE IS F
005200     BLOCK CONTAINS 0 RECORDS
005300     LABEL RECORDS ARE STANDARD.
005400 01  CLR-IN-RECORD                  PIC X(12).
005500*
005600 FD  CLEAR-OUT
005700     RECORDING MODE IS F
005800     BLOCK CONTAINS 0 RECORDS
005900     LABEL RECORDS ARE STANDARD.
006000 01  CLR-OUT-RECORD                 PIC X(12).
006100*
006200 WORKING-STORAGE SECTION.
006300*
006400 01  WK-FILE-STATUSES.
006500     05  WK-CLRIN-STATUS            PIC X(02) VALUE SPACES.
006600         88  WK-CLRIN-OK                VALUE '00'.
006700         88  WK-CLRIN-EOF                VALUE '10'.
006800     05  WK-CLROUT-STATUS           PIC X(02) VALUE SPACES.
006900         88  WK-CLROUT-OK               VALUE '00'.
007000     05  FILLER                     PIC X(02).
007100*
007200*    REQUEST WORK AREA.  REDEFINES #1.
007300 01  WK-REQUEST-AREA.
007400     05  WK-REQUEST-TEXT            PIC X(12).
007500 01  WK-REQUEST-FIELDS REDEFINES WK-REQUEST-AREA.
007600     COPY CLRREQ.
007700*
007800 01  WK-RESULT-AREA.
007900     COPY CLRRES.
008000*
008100*    WORKING CALENDAR DATE.  REDEFINES #2.
008200 01  WK-DATE-WORK                   PIC 9(08).
008300 01  WK-DATE-PARTS REDEFINES WK-DATE-WORK.
008400     05  WK-YEAR                    PIC 9(04).
008500     05  WK-MONTH                   PIC 9(02).
008600     05  WK-DAY                     PIC 9(02).
008700*
008800*    DAYS-IN-MONTH TABLE, JAN THROUGH DEC.  REDEFINES #3.
008900 01  WK-DAYS-IN-MONTH-LITERAL       PIC X(24)
009000         VALUE '312831303130313130313031'.
009100 01  WK-DAYS-IN-MONTH-TABLE REDEFINES WK-DAYS-IN-MONTH-LITERAL.
009200     05  WK-DAYS-IN-MONTH           PIC 9(02) OCCURS 12 TIMES
009300             INDEXED BY WK-MD-IX.
009400*
009500 01  WK-MAX-DAY                     PIC 9(02).
009600 01  WK-WORKDAY-CNT                 PIC S9(4) COMP VALUE ZERO.
009700*
009800 01  WK-LEAP-SWITCH                 PIC X(01) VALUE 'N'.
009900     88  WK-LEAP-YEAR                   VALUE 'Y'.
010000 01  WK-LEAP-WORK.
010100     05  WK-LEAP-Q                  PIC S9(6) COMP VALUE ZERO.
010200     05  WK-LEAP-R                  PIC S9(6) COMP VALUE ZERO.
010300     05  FILLER                     PIC X(02).
010400*
010500*    ZELLER'S CONGRUENCE WORK FIELDS.
010600 01  WK-Z-FIELDS.
010700     05  WK-ZQ                      PIC S9(4) COMP.
010800     05  WK-ZM                      PIC S9(4) COMP.
010900     05  WK-ZY                      PIC S9(4) COMP.
011000     05  WK-ZJ                      PIC S9(4) COMP.
011100     05  WK-ZK                      PIC S9(4) COMP.
011200     05  WK-ZK4                     PIC S9(4) COMP.
011300     05  WK-ZJ4                     PIC S9(4) COMP.
011400     05  WK-ZTERM1                  PIC S9(4) COMP.
011500     05  WK-ZDIVQ                   PIC S9(4) COMP.
011600     05  FILLER                     PIC X(02).
011700 01  WK-ZH                          PIC S9(4) COMP.
011800     88  WK-Z-SATURDAY                  VALUE 0.
011900     88  WK-Z-SUNDAY                    VALUE 1.
012000*
012100 PROCEDURE DIVISION.
012200*
012300 1000-MAIN-RTN.
012400     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
012500     PERFORM 2000-READ-REQUEST THRU 2000-EXIT
012600         UNTIL WK-CLRIN-EOF.
012700     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
012800     STOP RUN.
012900*
013000 1100-OPEN-FILES.
013100     OPEN INPUT CLEAR-IN.
013200     IF NOT WK-CLRIN-OK
013300         DISPLAY 'CLEAR-IN OPEN FAILED: ' WK-CLRIN-STATUS
013400         STOP RUN
013500     END-IF.
013600     OPEN OUTPUT CLEAR-OUT.
013700     IF NOT WK-CLROUT-OK
013800         DISPLAY 'CLEAR-OUT OPEN FAILED: ' WK-CLROUT-STATUS
013900         STOP RUN
014000     END-IF.
014100 1100-EXIT.
014200     EXIT.
014300*
014400 2000-READ-REQUEST.
014500     READ CLEAR-IN INTO WK-REQUEST-AREA
014600         AT END
014700             MOVE '10' TO WK-CLRIN-STATUS
014800             GO TO 2000-EXIT.
014900     PERFORM 3000-COMPUTE-CLEARANCE THRU 3000-EXIT.
015000     PERFORM 6000-WRITE-RESULT THRU 6000-EXIT.
015100 2000-EXIT.
015200     EXIT.
015300*
015400*    RULE 1 - CUT-OFF.  RULE 2 - WEEKEND SKIP.  RULE 3 - ADD TWO
015500*    WORKING DAYS.  RULE 4 - DEFENSIVE FINAL WEEKEND CHECK.
015600 3000-COMPUTE-CLEARANCE.
015700     MOVE CLR-SUBMIT-DATE TO WK-DATE-WORK.
015800     IF CLR-SUBMIT-TIME >= 1500
015900         PERFORM 9100-NEXT-DAY THRU 9100-EXIT
016000     END-IF.
016100     PERFORM 3200-SKIP-WEEKEND THRU 3200-EXIT.
016200     PERFORM 3300-ADD-WORKDAYS THRU 3300-EXIT.
016300     PERFORM 3400-FINAL-WEEKEND-CHECK THRU 3400-EXIT.
016400     MOVE WK-DATE-WORK TO CLR-CLEARANCE-DATE.
016500 3000-EXIT.
016600     EXIT.
016700*
016800 3200-SKIP-WEEKEND.
016900     PERFORM 9000-DAY-OF-WEEK THRU 9000-EXIT.
017000     PERFORM 3210-SKIP-ONE-DAY THRU 3210-EXIT
017100         UNTIL NOT (WK-Z-SATURDAY OR WK-Z-SUNDAY).
017200 3200-EXIT.
017300     EXIT.
017400*
017500 3210-SKIP-ONE-DAY.
017600     PERFORM 9100-NEXT-DAY THRU 9100-EXIT.
017700     PERFORM 9000-DAY-OF-WEEK THRU 9000-EXIT.
017800 3210-EXIT.
017900     EXIT.
018000*
018100 3300-ADD-WORKDAYS.
018200     MOVE 0 TO WK-WORKDAY-CNT.
018300     PERFORM 3310-ADD-ONE-DAY THRU 3310-EXIT
018400         UNTIL WK-WORKDAY-CNT >= 2.
018500 3300-EXIT.
018600     EXIT.
018700*
018800 3310-ADD-ONE-DAY.
018900     PERFORM 9100-NEXT-DAY THRU 9100-EXIT.
019000     PERFORM 9000-DAY-OF-WEEK THRU 9000-EXIT.
019100     IF NOT (WK-Z-SATURDAY OR WK-Z-SUNDAY)
019200         ADD 1 TO WK-WORKDAY-CNT
019300     END-IF.
019400 3310-EXIT.
019500     EXIT.
019600*
019700*    CANNOT FIRE AFTER RULE 3 FOR A MONDAY-FRIDAY WORK WEEK, BUT
019800*    THE BUSINESS RULE IS CHECKED REGARDLESS (LWT, 11/30/95).     LWT95   
019900 3400-FINAL-WEEKEND-CHECK.
020000     PERFORM 9000-DAY-OF-WEEK THRU 9000-EXIT.
020100     PERFORM 3410-ADVANCE-TO-MONDAY THRU 3410-EXIT
020200         UNTIL NOT (WK-Z-SATURDAY OR WK-Z-SUNDAY).
020300 3400-EXIT.
020400     EXIT.
020500*
020600 3410-ADVANCE-TO-MONDAY.
020700     PERFORM 9100-NEXT-DAY THRU 9100-EXIT.
020800     PERFORM 9000-DAY-OF-WEEK THRU 9000-EXIT.
020900 3410-EXIT.
021000     EXIT.
021100*
021200 6000-WRITE-RESULT.
021300     MOVE SPACES TO WK-RESULT-AREA.
021400     MOVE WK-DATE-WORK TO CLR-CLEARANCE-DATE.
021500     WRITE CLR-OUT-RECORD FROM WK-RESULT-AREA.
021600 6000-EXIT.
021700     EXIT.
021800*
021900*    ADVANCE THE WORKING CALENDAR DATE BY ONE DAY, ROLLING THE
022000*    MONTH AND YEAR AS NEEDED (SKO, 08/14/93 - LEAP YEAR AWARE).
022100 9100-NEXT-DAY.
022200     ADD 1 TO WK-DAY.
022300     SET WK-MD-IX TO WK-MONTH.
022400     MOVE WK-DAYS-IN-MONTH (WK-MD-IX) TO WK-MAX-DAY.
022500     IF WK-MONTH = 2
022600         PERFORM 9120-IS-LEAP THRU 9120-EXIT
022700         IF WK-LEAP-YEAR
022800             MOVE 29 TO WK-MAX-DAY
022900         END-IF
023000     END-IF.
023100     IF WK-DAY > WK-MAX-DAY
023200         MOVE 1 TO WK-DAY
023300         ADD 1 TO WK-MONTH
023400         IF WK-MONTH > 12
023500             MOVE 1 TO WK-MONTH
023600             ADD 1 TO WK-YEAR
023700         END-IF
023800     END-IF.
023900 9100-EXIT.
024000     EXIT.
024100*
024200 9120-IS-LEAP.
024300     MOVE 'N' TO WK-LEAP-SWITCH.
024400     DIVIDE WK-YEAR BY 4 GIVING WK-LEAP-Q REMAINDER WK-LEAP-R.
024500     IF WK-LEAP-R = 0
024600         DIVIDE WK-YEAR BY 100 GIVING WK-LEAP-Q
024700             REMAINDER WK-LEAP-R
024800         IF WK-LEAP-R NOT = 0
024900             MOVE 'Y' TO WK-LEAP-SWITCH
025000         ELSE
025100             DIVIDE WK-YEAR BY 400 GIVING WK-LEAP-Q
025200                 REMAINDER WK-LEAP-R
025300             IF WK-LEAP-R = 0
025400                 MOVE 'Y' TO WK-LEAP-SWITCH
025500             END-IF
025600         END-IF
025700     END-IF.
025800 9120-EXIT.
025900     EXIT.
026000*
026100*    ZELLER'S CONGRUENCE.  LEAVES WK-ZH 0=SATURDAY, 1=SUNDAY,
026200*    2=MONDAY ... 6=FRIDAY (SKO, 01/09/92).                       SKO92   
026300 9000-DAY-OF-WEEK.
026400     MOVE WK-DAY TO WK-ZQ.
026500     MOVE WK-MONTH TO WK-ZM.
026600     MOVE WK-YEAR TO WK-ZY.
026700     IF WK-ZM < 3
026800         ADD 12 TO WK-ZM
026900         SUBTRACT 1 FROM WK-ZY
027000     END-IF.
027100     DIVIDE WK-ZY BY 100 GIVING WK-ZJ REMAINDER WK-ZK.
027200     DIVIDE WK-ZK BY 4 GIVING WK-ZK4.
027300     DIVIDE WK-ZJ BY 4 GIVING WK-ZJ4.
027400     COMPUTE WK-ZTERM1 = (13 * (WK-ZM + 1)) / 5.
027500     COMPUTE WK-ZH = WK-ZQ + WK-ZTERM1 + WK-ZK + WK-ZK4
027600         + WK-ZJ4 + (5 * WK-ZJ).
027700     DIVIDE WK-ZH BY 7 GIVING WK-ZDIVQ REMAINDER WK-ZH.
027800 9000-EXIT.
027900     EXIT.
028000*
028100 9900-CLOSE-FILES.
028200     CLOSE CLEAR-IN CLEAR-OUT.
028300 9900-EXIT.
028400     EXIT.

