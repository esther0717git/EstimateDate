000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CLRGATE.
000300 AUTHOR. J R MALLORY.
000400 INSTALLATION. DATA PROCESSING DEPT.
000500 DATE-WRITTEN. 04/17/1989.
000600 DATE-COMPILED. 04/17/1989.
000700 SECURITY. COMPANY CONFIDENTIAL - GATE OPERATIONS USE ONLY.
000800******************************************************************
000900*REMARKS.                                                        *
001000* CLEARS, VALIDATES AND SORTS THE DAILY VISITOR LISTING FOR THE  *
001100* FRONT GATE.  TAKES THE RAW KIOSK FEED (VISITOR-IN), CLEANS UP  *
001200* THE COMPANY, NATIONALITY, NAME, PLATE, MOBILE AND PERMIT       *
001300* FIELDS, SORTS THE FILE BY COMPANY/NATIONALITY GROUP/NAME, RE-  *
001400* NUMBERS THE RECORDS, RUNS THE ID/PR/NATIONALITY CROSS CHECKS,  *
001500* FLAGS DUPLICATE NAMES, AND WRITES THE CLEANED LISTING PLUS A   *
001600* VEHICLE AND VISITOR-COUNT TRAILER (VISITOR-OUT).               *
001700******************************************************************
001800* MODIFICATION HISTORY:                                          *
001900*                                                                *
002000*  04/17/89  JRM  ORIGINAL WRITE-UP FOR GATE OPERATIONS.         *JRM89   
002100*  09/02/89  JRM  ADDED PTE LTD STANDARDIZATION ON REQUEST OF    *JRM89   
002200*                 FACILITIES (CHG PKG 0114).                     *
002300*  02/11/90  TBC  ADDED IC-SUFFIX/WP-EXPIRY-DATE COLUMN-SWAP     *TBC90   
002400*                 CHECK AFTER KIOSK VENDOR CHANGED FEED LAYOUT.  *
002500*  06/06/91  TBC  NATIONALITY DEMONYM TABLE EXPANDED - MALAYSIAN *TBC91   
002600*                 AND INDIAN ENTRIES ADDED (CHG PKG 0203).       *
002700*  01/09/92  SKO  MOBILE NUMBER REPAIR ROUTINE REWRITTEN, NOW    *SKO92   
002800*                 HANDLES TRAILING-ZERO OVERDIAL CASE.           *
002900*  08/14/93  SKO  DUPLICATE FULL-NAME CHECK ADDED PER SECURITY   *SKO93   
003000*                 OFFICE REQUEST - FLAGS BOTH OCCURRENCES.       *
003100*  03/22/94  LWT  VEHICLE PLATE CONSOLIDATION ADDED TO TRAILER.  *LWT94   
003200*  11/30/95  LWT  SORT GROUP LOGIC REVISED TO USE RAW PR VALUE   *LWT95   
003300*                 AHEAD OF PR-FLAG NORMALIZATION (CHG PKG 0261). *
003400*  07/18/96  JRM  GENDER NORMALIZATION ADDED.                    *JRM96   
003500*  05/02/97  TBC  WORK PERMIT EXPIRY DATE REFORMAT TO ISO FORM.  *TBC97   
003600*  12/09/98  SKO  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS FOUND IN   *SKO98   
003700*                 THIS PROGRAM, CERTIFIED CENTURY-SAFE.          *
003800*  02/14/99  SKO  Y2K SIGN-OFF FILED WITH MIS (CHG PKG 0309).    *SKO99   
003900*  10/03/00  LWT  RAISED VISITOR TABLE FROM 300 TO 500 ENTRIES.  *LWT00   
004000*  06/19/02  RDP  ERROR COUNT SUMMARY LINE ADDED TO TRAILER.     *RDP02   
004100*  03/05/03  RDP  CLEAN-UP OF SPACING IN PLATE LIST JOIN.        *RDP03   
004200*                                                                *
004300******************************************************************
004400/
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. HP-9000.
004800 OBJECT-COMPUTER. HP-9000.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS NUM-CLASS IS '0' THRU '9'
005200     UPSI-0 IS GATE-RUN-SWITCH ON STATUS IS GATE-DEBUG-ON
005300                               OFF STATUS IS GATE-DEBUG-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     COPY VISINSEL.
005700     COPY VISOUTSEL.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  VISITOR-IN
006200     RECORDING MODE IS F
006300     BLOCK CONTAINS 0 RECORDS
006400     LABEL RECORDS ARE STANDARD.
006500 01  VIS-IN-RECORD                  PIC X(240).
006600*
006700 FD  VISITOR-OUT
006800     RECORDING MODE IS F
006900     BLOCK CONTAINS 0 RECORDS
007000     LABEL RECORDS ARE STANDARD.
007100 01  VIS-OUT-RECORD                 PIC X(240).
007200*
007300 WORKING-STORAGE SECTION.
007400*
007500 01  WK-FILE-STATUSES.
007600     05  WK-VISIN-STATUS            PIC X(02) VALUE SPACES.
007700         88  WK-VISIN-OK                VALUE '00'.
007800         88  WK-VISIN-EOF                VALUE '10'.
007900     05  WK-VISOUT-STATUS           PIC X(02) VALUE SPACES.
008000         88  WK-VISOUT-OK                VALUE '00'.
008100     05  FILLER                     PIC X(02).
008200*
008300 01  WK-COUNTERS.
008400     05  WK-TABLE-CNT               PIC S9(6) COMP-3 VALUE ZERO.
008500     05  WK-VISITOR-CNT             PIC S9(6) COMP-3 VALUE ZERO.
008600     05  WK-ERROR-CNT               PIC S9(6) COMP-3 VALUE ZERO.
008700     05  WK-PLATE-CNT               PIC S9(6) COMP-3 VALUE ZERO.
008800     05  WK-HYPHEN-CNT              PIC S9(6) COMP-3 VALUE ZERO.
008900     05  FILLER                     PIC X(02).
009000*
009100 01  WK-SUBSCRIPTS.
009200     05  WK-CHAR-IX                 PIC S9(4) COMP.
009300     05  WK-POS                     PIC S9(4) COMP.
009400     05  WK-SPACE-POS               PIC S9(4) COMP.
009500     05  WK-TRIM-LEN                PIC S9(4) COMP.
009600     05  WK-WRITE-POS               PIC S9(4) COMP.
009700     05  WK-PTE-POS                 PIC S9(4) COMP.
009800     05  WK-LTD-END                 PIC S9(4) COMP.
009900     05  WK-DIGIT-CNT               PIC S9(4) COMP.
010000     05  WK-EXCESS                  PIC S9(4) COMP.
010100     05  WK-UNSTR-PTR               PIC S9(4) COMP.
010200     05  FILLER                     PIC X(02).
010300*
010400 01  WK-SWAP-SWITCH                 PIC X(01) VALUE 'N'.
010500     88  WK-SWAP-NEEDED                 VALUE 'Y'.
010600 01  WK-SORT-SWAPPED-FLAG           PIC X(01) VALUE 'Y'.
010700 01  WK-PREV-WAS-SPACE              PIC X(01) VALUE 'Y'.
010800     88  WK-PREV-SPACE                  VALUE 'Y'.
010900 01  WK-ALL-ZERO-FLAG               PIC X(01) VALUE 'Y'.
011000*
011100 01  WK-UPPER-ALPHABET              PIC X(26)
011200         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011300 01  WK-LOWER-ALPHABET              PIC X(26)
011400         VALUE "abcdefghijklmnopqrstuvwxyz".
011500 01  WK-ONE-CHAR                    PIC X(01).
011600*
011700*    MAIN VISITOR-LINE WORK AREA.  HOLDS ONE CLEANED RECORD AT
011800*    A TIME BEFORE IT GOES BACK INTO THE TABLE.  REDEFINES #1.
011900 01  WK-VIS-WORK-AREA.
012000     05  WK-VIS-LINE                PIC X(236).
012100     05  FILLER                     PIC X(004).
012200 01  WK-VIS-FIELDS REDEFINES WK-VIS-WORK-AREA.
012300     COPY VISREC REPLACING ==xxx== BY ==WK==.
012400*
012500*    RAW-LINE WORK AREA - REINTERPRETS A TABLE ROW BEFORE CLEAN-
012600*    UP USING THE WIDE KIOSK-FEED COLUMN BREAKDOWN.  REDEFINES #2.
012700 01  WK-VIS-RAW-AREA.
012800     05  WK-VIS-RAW-LINE            PIC X(239).
012900     05  FILLER                     PIC X(001).
013000 01  WK-VIS-RAW-FIELDS REDEFINES WK-VIS-RAW-AREA.
013100     COPY VISRAW REPLACING ==xxx== BY ==WR==.
013200*
013300*    WORK-PERMIT DATE PARSE AREA.  REDEFINES #3.
013400 01  WK-DATE-WORK-AREA.
013500     05  WK-DATE-RAW                PIC X(10).
013600     05  FILLER                     PIC X(10).
013700 01  WK-DATE-FIELDS REDEFINES WK-DATE-WORK-AREA.
013800     05  WK-DATE-YYYY               PIC X(04).
013900     05  WK-DATE-SEP1               PIC X(01).
014000     05  WK-DATE-MM                 PIC X(02).
014100     05  WK-DATE-SEP2               PIC X(01).
014200     05  WK-DATE-DD                 PIC X(02).
014300     05  FILLER                     PIC X(10).
014400*
014500 01  WK-RTRIM-FIELD                 PIC X(10).
014600*
014700 01  WK-SCRATCH-FIELDS.
014800     05  WK-TEMP-40                 PIC X(40).
014900     05  WK-TITLE-SCRATCH           PIC X(40).
015000     05  WK-TEMP-20                 PIC X(20).
015100     05  WK-PR-LOWER                PIC X(03).
015200     05  WK-ID-LOWER                PIC X(10).
015300     05  WK-GENDER-UPPER            PIC X(06).
015400     05  WK-SWAP-HOLD-A             PIC X(10).
015500     05  WK-SWAP-HOLD-B             PIC X(10).
015600     05  WK-MOBILE-RAW              PIC X(20).
015700     05  WK-MOBILE-DIGITS-TEXT      PIC X(20).
015800     05  WK-ONE-PLATE               PIC X(20).
015900     05  WK-PLATE-LIST-TEXT         PIC X(236).
016000     05  WK-SORT-GROUP-NUM          PIC 9(01).
016100     05  WK-SERIAL-EDIT             PIC 9(04).
016200     05  WK-NUMBER-EDIT             PIC Z(5)9.
016300     05  WK-SWAP-LINE-HOLD          PIC X(240).
016400     05  WK-SWAP-GROUP-HOLD         PIC 9(01).
016500     05  WK-SWAP-PR-HOLD            PIC X(03).
016600     05  FILLER                     PIC X(004).
016700*
016800*    WORKING VISITOR TABLE - ONE ROW PER SURVIVING RECORD.
016900 01  WK-VIS-TABLE.
017000     05  WK-VIS-ENTRY OCCURS 500 TIMES
017100             INDEXED BY WT-IX WT-IX2.
017200         10  WT-LINE                PIC X(240).
017300         10  WT-SORT-GROUP          PIC 9(01).
017400         10  WT-RAW-PR              PIC X(03).
017500         10  FILLER                 PIC X(01).
017600*
017700*    CONSOLIDATED VEHICLE PLATE TABLE FOR THE TRAILER.
017800 01  WK-PLATE-TABLE.
017900     05  WK-PLATE-ENTRY OCCURS 999 TIMES
018000             INDEXED BY WT-PIX WT-PIX2.
018100         10  WT-PLATE               PIC X(20).
018200         10  FILLER                 PIC X(01).
018300*
018400 01  WK-OUT-LINE                    PIC X(240).
018500*
018600 PROCEDURE DIVISION.
018700*
018800 1000-MAIN-RTN.
018900     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
019000     PERFORM 2000-READ-VISITOR-IN THRU 2000-EXIT
019100         UNTIL WK-VISIN-EOF.
019200     PERFORM 2500-SET-SWAP-FLAG THRU 2500-EXIT.
019300     PERFORM 3000-CLEAN-TABLE THRU 3000-EXIT
019400         VARYING WT-IX FROM 1 BY 1 UNTIL WT-IX > WK-TABLE-CNT.
019500     PERFORM 4000-SORT-TABLE THRU 4000-EXIT.
019600     PERFORM 4500-RESERIALIZE THRU 4500-EXIT
019700         VARYING WT-IX FROM 1 BY 1 UNTIL WT-IX > WK-TABLE-CNT.
019800     PERFORM 5000-VALIDATE-TABLE THRU 5000-EXIT
019900         VARYING WT-IX FROM 1 BY 1 UNTIL WT-IX > WK-TABLE-CNT.
020000     PERFORM 5210-DUP-OUTER THRU 5210-EXIT
020100         VARYING WT-IX FROM 1 BY 1 UNTIL WT-IX > WK-TABLE-CNT
020200         AFTER WT-IX2 FROM 1 BY 1 UNTIL WT-IX2 > WK-TABLE-CNT.
020300     PERFORM 6000-WRITE-DETAIL THRU 6000-EXIT
020400         VARYING WT-IX FROM 1 BY 1 UNTIL WT-IX > WK-TABLE-CNT.
020500     PERFORM 7000-BUILD-PLATE-LIST THRU 7000-EXIT.
020600     PERFORM 7500-WRITE-TRAILER THRU 7500-EXIT.
020700     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
020800     STOP RUN.
020900*
021000 1100-OPEN-FILES.
021100     OPEN INPUT VISITOR-IN.
021200     IF NOT WK-VISIN-OK
021300         DISPLAY 'VISITOR-IN OPEN FAILED: ' WK-VISIN-STATUS
021400         STOP RUN
021500     END-IF.
021600     OPEN OUTPUT VISITOR-OUT.
021700     IF NOT WK-VISOUT-OK
021800         DISPLAY 'VISITOR-OUT OPEN FAILED: ' WK-VISOUT-STATUS
021900         STOP RUN
022000     END-IF.
022100 1100-EXIT.
022200     EXIT.
022300*
022400*    LOAD PASS - READS THE RAW FEED, DROPS BLANK RECORDS (RULE
022500*    2), STORES THE SURVIVING RAW LINE IN THE TABLE, AND TALLIES
022600*    HYPHENS SEEN IN THE RAW IC-SUFFIX COLUMN FOR THE FILE-LEVEL
022700*    SWAP CHECK.
022800 2000-READ-VISITOR-IN.
022900     READ VISITOR-IN INTO WK-VIS-RAW-AREA
023000         AT END
023100             MOVE '10' TO WK-VISIN-STATUS
023200             GO TO 2000-EXIT.
023300     IF WR-FULL-NAME = SPACES
023400         AND WR-ID-TYPE = SPACES
023500         AND WR-IC-SUFFIX = SPACES
023600         AND WR-WP-EXPIRY-DATE = SPACES
023700         AND WR-NATIONALITY = SPACES
023800         AND WR-PR-FLAG = SPACES
023900         AND WR-GENDER = SPACES
024000         AND WR-MOBILE-NUMBER = SPACES
024100             GO TO 2000-EXIT
024200     END-IF.
024300     INSPECT WR-IC-SUFFIX TALLYING WK-HYPHEN-CNT FOR ALL '-'.
024400     ADD 1 TO WK-TABLE-CNT.
024500     SET WT-IX TO WK-TABLE-CNT.
024600     MOVE WK-VIS-RAW-AREA TO WT-LINE (WT-IX).
024700 2000-EXIT.
024800     EXIT.
024900*
025000 2500-SET-SWAP-FLAG.
025100     IF WK-HYPHEN-CNT > 0
025200         SET WK-SWAP-NEEDED TO TRUE
025300     END-IF.
025400 2500-EXIT.
025500     EXIT.
025600*
025700*    CLEAN PASS - ONE ROW AT A TIME.  UNPACKS THE RAW LINE,
025800*    RUNS EACH CLEAN-UP RULE IN TURN, AND STORES THE CLEANED
025900*    LINE BACK OVER THE TABLE ROW.
026000 3000-CLEAN-TABLE.
026100     MOVE WT-LINE (WT-IX) TO WK-VIS-RAW-AREA.
026200     MOVE SPACES TO WK-VIS-WORK-AREA.
026300     PERFORM 3010-CLEAN-COMPANY THRU 3010-EXIT.
026400     PERFORM 3020-CLEAN-NATIONALITY THRU 3020-EXIT.
026500     MOVE WR-PR-FLAG TO WT-RAW-PR (WT-IX).
026600     PERFORM 3030-SET-SORT-GROUP THRU 3030-EXIT.
026700     PERFORM 3040-CLEAN-FULL-NAME THRU 3040-EXIT.
026800     PERFORM 3050-CLEAN-PR-FLAG THRU 3050-EXIT.
026900     PERFORM 3060-CLEAN-ID-TYPE THRU 3060-EXIT.
027000     PERFORM 3070-CLEAN-PLATES THRU 3070-EXIT.
027100     PERFORM 3080-SWAP-IC-WP THRU 3080-EXIT.
027200     PERFORM 3090-CLEAN-IC-SUFFIX THRU 3090-EXIT.
027300     PERFORM 3100-CLEAN-MOBILE THRU 3100-EXIT.
027400     PERFORM 3110-CLEAN-GENDER THRU 3110-EXIT.
027500     PERFORM 3120-CLEAN-WP-DATE THRU 3120-EXIT.
027600     MOVE 'N' TO WK-ERROR-FLAG.
027700     MOVE WK-VIS-WORK-AREA TO WT-LINE (WT-IX).
027800 3000-EXIT.
027900     EXIT.
028000*
028100*    COMPANY NAME - STANDARDIZE "PTE LTD" WHEREVER IT OCCURS.
028200 3010-CLEAN-COMPANY.
028300     MOVE WR-COMPANY-NAME TO WK-COMPANY-NAME.
028400     MOVE WR-COMPANY-NAME TO WK-TEMP-40.
028500     INSPECT WK-TEMP-40
028600         CONVERTING WK-LOWER-ALPHABET TO WK-UPPER-ALPHABET.
028700     MOVE 'N' TO WK-ALL-ZERO-FLAG.
028800     MOVE 0 TO WK-PTE-POS.
028900     PERFORM 3011-SCAN-FOR-PTE THRU 3011-EXIT
029000         VARYING WK-POS FROM 1 BY 1
029100         UNTIL WK-POS > 36 OR WK-ALL-ZERO-FLAG = 'Y'.
029200     IF WK-ALL-ZERO-FLAG = 'Y'
029300         PERFORM 3012-REBUILD-COMPANY THRU 3012-EXIT
029400     END-IF.
029500 3010-EXIT.
029600     EXIT.
029700*
029800 3011-SCAN-FOR-PTE.
029900     IF WK-TEMP-40 (WK-POS:3) = 'PTE'
030000         SET WK-PTE-POS TO WK-POS
030100         PERFORM 3013-SCAN-FOR-LTD THRU 3013-EXIT
030200     END-IF.
030300 3011-EXIT.
030400     EXIT.
030500*
030600 3013-SCAN-FOR-LTD.
030700     SET WK-LTD-END TO WK-PTE-POS.
030800     SET WK-LTD-END UP BY 3.
030900     PERFORM 3014-SKIP-ONE-SPACE THRU 3014-EXIT
031000         UNTIL WK-LTD-END > 38
031100            OR WK-TEMP-40 (WK-LTD-END:1) NOT = SPACE.
031200     IF WK-LTD-END < 38
031300         IF WK-TEMP-40 (WK-LTD-END:3) = 'LTD'
031400             SET WK-LTD-END UP BY 2
031500             MOVE 'Y' TO WK-ALL-ZERO-FLAG
031600         END-IF
031700     END-IF.
031800 3013-EXIT.
031900     EXIT.
032000*
032100 3014-SKIP-ONE-SPACE.
032200     SET WK-LTD-END UP BY 1.
032300 3014-EXIT.
032400     EXIT.
032500*
032600 3012-REBUILD-COMPANY.
032700     MOVE SPACES TO WK-TEMP-40.
032800     COMPUTE WK-TRIM-LEN = 39 - WK-LTD-END.
032900     IF WK-PTE-POS = 1
033000         IF WK-TRIM-LEN > 0
033100             STRING 'Pte Ltd' DELIMITED BY SIZE
033200                 WR-COMPANY-NAME (WK-LTD-END + 1:WK-TRIM-LEN)
033300                     DELIMITED BY SIZE
033400                 INTO WK-TEMP-40
033500         ELSE
033600             STRING 'Pte Ltd' DELIMITED BY SIZE
033700                 INTO WK-TEMP-40
033800         END-IF
033900     ELSE
034000         IF WK-TRIM-LEN > 0
034100             STRING WR-COMPANY-NAME (1:WK-PTE-POS - 1)
034200                     DELIMITED BY SIZE
034300                 'Pte Ltd' DELIMITED BY SIZE
034400                 WR-COMPANY-NAME (WK-LTD-END + 1:WK-TRIM-LEN)
034500                     DELIMITED BY SIZE
034600                 INTO WK-TEMP-40
034700         ELSE
034800             STRING WR-COMPANY-NAME (1:WK-PTE-POS - 1)
034900                     DELIMITED BY SIZE
035000                 'Pte Ltd' DELIMITED BY SIZE
035100                 INTO WK-TEMP-40
035200         END-IF
035300     END-IF.
035400     MOVE WK-TEMP-40 TO WK-COMPANY-NAME.
035500 3012-EXIT.
035600     EXIT.
035700*
035800*    NATIONALITY - DEMONYM MAP, THEN TITLE-CASE.
035900 3020-CLEAN-NATIONALITY.
036000     MOVE WR-NATIONALITY TO WK-TEMP-20.
036100     INSPECT WK-TEMP-20
036200         CONVERTING WK-UPPER-ALPHABET TO WK-LOWER-ALPHABET.
036300     IF WK-TEMP-20 = 'chinese'
036400         MOVE 'China' TO WK-NATIONALITY
036500     ELSE
036600         IF WK-TEMP-20 = 'singaporean'
036700             MOVE 'Singapore' TO WK-NATIONALITY
036800         ELSE
036900             IF WK-TEMP-20 = 'malaysian'
037000                 MOVE 'Malaysia' TO WK-NATIONALITY
037100             ELSE
037200                 IF WK-TEMP-20 = 'indian'
037300                     MOVE 'India' TO WK-NATIONALITY
037400                 ELSE
037500                     MOVE WK-TEMP-20 TO WK-NATIONALITY
037600                 END-IF
037700             END-IF
037800         END-IF
037900     END-IF.
038000     MOVE WK-NATIONALITY TO WK-TITLE-SCRATCH.
038100     PERFORM 9300-TITLE-CASE THRU 9300-EXIT.
038200     MOVE WK-TITLE-SCRATCH (1:20) TO WK-NATIONALITY.
038300 3020-EXIT.
038400     EXIT.
038500*
038600*    SORT GROUP - USES STANDARDIZED NATIONALITY AND THE RAW,
038700*    UN-NORMALIZED PR VALUE (LWT, CHG PKG 0261).
038800 3030-SET-SORT-GROUP.
038900     MOVE WR-PR-FLAG TO WK-PR-LOWER.
039000     INSPECT WK-PR-LOWER
039100         CONVERTING WK-UPPER-ALPHABET TO WK-LOWER-ALPHABET.
039200     IF WK-NATIONALITY = 'Singapore'
039300         MOVE 1 TO WK-SORT-GROUP-NUM
039400     ELSE
039500         IF WK-PR-LOWER = 'yes' OR WK-PR-LOWER = 'y'
039600                 OR WK-PR-LOWER = 'pr'
039700             MOVE 2 TO WK-SORT-GROUP-NUM
039800         ELSE
039900             IF WK-NATIONALITY = 'Malaysia'
040000                 MOVE 3 TO WK-SORT-GROUP-NUM
040100             ELSE
040200                 IF WK-NATIONALITY = 'India'
040300                     MOVE 4 TO WK-SORT-GROUP-NUM
040400                 ELSE
040500                     MOVE 5 TO WK-SORT-GROUP-NUM
040600                 END-IF
040700             END-IF
040800         END-IF
040900     END-IF.
041000     MOVE WK-SORT-GROUP-NUM TO WT-SORT-GROUP (WT-IX).
041100 3030-EXIT.
041200     EXIT.
041300*
041400*    FULL NAME - TITLE-CASE, THEN SPLIT AT FIRST SPACE.
041500 3040-CLEAN-FULL-NAME.
041600     MOVE WR-FULL-NAME TO WK-TEMP-40.
041700     INSPECT WK-TEMP-40
041800         CONVERTING WK-UPPER-ALPHABET TO WK-LOWER-ALPHABET.
041900     MOVE WK-TEMP-40 TO WK-TITLE-SCRATCH.
042000     PERFORM 9300-TITLE-CASE THRU 9300-EXIT.
042100     MOVE WK-TITLE-SCRATCH TO WK-FULL-NAME.
042200     PERFORM 3041-SPLIT-NAME THRU 3041-EXIT.
042300 3040-EXIT.
042400     EXIT.
042500*
042600 3041-SPLIT-NAME.
042700     MOVE SPACES TO WK-FIRST-NAME.
042800     MOVE SPACES TO WK-LAST-NAMES.
042900     MOVE 0 TO WK-SPACE-POS.
043000     PERFORM 3042-FIND-SPACE THRU 3042-EXIT
043100         VARYING WK-CHAR-IX FROM 1 BY 1
043200         UNTIL WK-CHAR-IX > 40 OR WK-SPACE-POS > 0.
043300     IF WK-SPACE-POS > 0
043400         MOVE WK-FULL-NAME (1:WK-SPACE-POS - 1) TO WK-FIRST-NAME
043500         MOVE WK-FULL-NAME (WK-SPACE-POS + 1:
043600                 40 - WK-SPACE-POS) TO WK-LAST-NAMES
043700     ELSE
043800         MOVE WK-FULL-NAME TO WK-FIRST-NAME
043900     END-IF.
044000 3041-EXIT.
044100     EXIT.
044200*
044300 3042-FIND-SPACE.
044400     IF WK-FULL-NAME (WK-CHAR-IX:1) = SPACE
044500         SET WK-SPACE-POS TO WK-CHAR-IX
044600     END-IF.
044700 3042-EXIT.
044800     EXIT.
044900*
045000*    PR FLAG NORMALIZATION.
045100 3050-CLEAN-PR-FLAG.
045200     MOVE WR-PR-FLAG TO WK-PR-LOWER.
045300     INSPECT WK-PR-LOWER
045400         CONVERTING WK-UPPER-ALPHABET TO WK-LOWER-ALPHABET.
045500     IF WK-PR-LOWER = 'pr' OR WK-PR-LOWER = 'yes'
045600             OR WK-PR-LOWER = 'y'
045700         MOVE 'PR' TO WK-PR-FLAG
045800     ELSE
045900         IF WK-PR-LOWER = 'n' OR WK-PR-LOWER = 'no'
046000                 OR WK-PR-LOWER = 'na'
046100             MOVE 'N' TO WK-PR-FLAG
046200         ELSE
046300             IF WR-PR-FLAG = SPACES
046400                 MOVE SPACES TO WK-PR-FLAG
046500             ELSE
046600                 MOVE WR-PR-FLAG TO WK-PR-FLAG
046700                 INSPECT WK-PR-FLAG CONVERTING
046800                     WK-LOWER-ALPHABET TO WK-UPPER-ALPHABET
046900             END-IF
047000         END-IF
047100     END-IF.
047200 3050-EXIT.
047300     EXIT.
047400*
047500*    IDENTIFICATION TYPE NORMALIZATION.
047600 3060-CLEAN-ID-TYPE.
047700     MOVE WR-ID-TYPE TO WK-ID-LOWER.
047800     INSPECT WK-ID-LOWER
047900         CONVERTING WK-UPPER-ALPHABET TO WK-LOWER-ALPHABET.
048000     IF WK-ID-LOWER = 'fin'
048100         MOVE 'FIN' TO WK-ID-TYPE
048200     ELSE
048300         MOVE WR-ID-TYPE TO WK-ID-TYPE
048400         INSPECT WK-ID-TYPE
048500             CONVERTING WK-LOWER-ALPHABET TO WK-UPPER-ALPHABET
048600     END-IF.
048700 3060-EXIT.
048800     EXIT.
048900*
049000*    VEHICLE PLATES - DELIMITERS TO SEMICOLON, SPACES REMOVED.
049100 3070-CLEAN-PLATES.
049200     MOVE WR-VEHICLE-PLATES TO WK-TEMP-40.
049300     INSPECT WK-TEMP-40 REPLACING ALL '/' BY ';'.
049400     INSPECT WK-TEMP-40 REPLACING ALL ',' BY ';'.
049500     PERFORM 3071-COMPACT-PLATES THRU 3071-EXIT.
049600 3070-EXIT.
049700     EXIT.
049800*
049900 3071-COMPACT-PLATES.
050000     MOVE SPACES TO WK-VEHICLE-PLATES.
050100     MOVE 0 TO WK-WRITE-POS.
050200     PERFORM 3072-COMPACT-ONE-CHAR THRU 3072-EXIT
050300         VARYING WK-CHAR-IX FROM 1 BY 1 UNTIL WK-CHAR-IX > 40.
050400 3071-EXIT.
050500     EXIT.
050600*
050700 3072-COMPACT-ONE-CHAR.
050800     IF WK-TEMP-40 (WK-CHAR-IX:1) NOT = SPACE
050900         ADD 1 TO WK-WRITE-POS
051000         MOVE WK-TEMP-40 (WK-CHAR-IX:1)
051100             TO WK-VEHICLE-PLATES (WK-WRITE-POS:1)
051200     END-IF.
051300 3072-EXIT.
051400     EXIT.
051500*
051600*    IC-SUFFIX/WP-EXPIRY-DATE FILE-LEVEL COLUMN SWAP (TBC,
051700*    02/11/90).  HOLDS THE POST-SWAP RAW VALUES FOR 3090/3120.
051800 3080-SWAP-IC-WP.
051900     IF WK-SWAP-NEEDED
052000         MOVE WR-WP-EXPIRY-DATE TO WK-SWAP-HOLD-A
052100         MOVE WR-IC-SUFFIX TO WK-SWAP-HOLD-B
052200     ELSE
052300         MOVE WR-IC-SUFFIX TO WK-SWAP-HOLD-A
052400         MOVE WR-WP-EXPIRY-DATE TO WK-SWAP-HOLD-B
052500     END-IF.
052600 3080-EXIT.
052700     EXIT.
052800*
052900*    IC SUFFIX - LAST 4 CHARACTERS OF THE POST-SWAP VALUE.
053000 3090-CLEAN-IC-SUFFIX.
053100     MOVE SPACES TO WK-IC-SUFFIX.
053200     MOVE WK-SWAP-HOLD-A TO WK-RTRIM-FIELD.
053300     PERFORM 9400-RTRIM-10 THRU 9400-EXIT.
053400     IF WK-TRIM-LEN > 4
053500         MOVE WK-SWAP-HOLD-A (WK-TRIM-LEN - 3:4)
053600             TO WK-IC-SUFFIX
053700     ELSE
053800         IF WK-TRIM-LEN > 0
053900             MOVE WK-SWAP-HOLD-A (1:WK-TRIM-LEN) TO WK-IC-SUFFIX
054000         END-IF
054100     END-IF.
054200 3090-EXIT.
054300     EXIT.
054400*
054500*    MOBILE NUMBER - STRIP NON-DIGITS, FORCE TO 8 DIGITS.
054600 3100-CLEAN-MOBILE.
054700     MOVE WR-MOBILE-NUMBER TO WK-MOBILE-RAW.
054800     MOVE 0 TO WK-DIGIT-CNT.
054900     MOVE SPACES TO WK-MOBILE-DIGITS-TEXT.
055000     PERFORM 3101-SCAN-MOBILE-CHAR THRU 3101-EXIT
055100         VARYING WK-CHAR-IX FROM 1 BY 1 UNTIL WK-CHAR-IX > 20.
055200     PERFORM 3102-FINALIZE-MOBILE THRU 3102-EXIT.
055300 3100-EXIT.
055400     EXIT.
055500*
055600 3101-SCAN-MOBILE-CHAR.
055700     IF WK-MOBILE-RAW (WK-CHAR-IX:1) IS NUMERIC
055800         ADD 1 TO WK-DIGIT-CNT
055900         MOVE WK-MOBILE-RAW (WK-CHAR-IX:1)
056000             TO WK-MOBILE-DIGITS-TEXT (WK-DIGIT-CNT:1)
056100     END-IF.
056200 3101-EXIT.
056300     EXIT.
056400*
056500 3102-FINALIZE-MOBILE.
056600     MOVE SPACES TO WK-MOBILE-NUMBER.
056700     IF WK-DIGIT-CNT = 8
056800         MOVE WK-MOBILE-DIGITS-TEXT (1:8) TO WK-MOBILE-NUMBER
056900     ELSE
057000         IF WK-DIGIT-CNT > 8
057100             PERFORM 3103-TRIM-EXCESS-MOBILE THRU 3103-EXIT
057200         ELSE
057300             PERFORM 3104-PAD-MOBILE THRU 3104-EXIT
057400         END-IF
057500     END-IF.
057600 3102-EXIT.
057700     EXIT.
057800*
057900 3103-TRIM-EXCESS-MOBILE.
058000     SET WK-EXCESS TO WK-DIGIT-CNT.
058100     SUBTRACT 8 FROM WK-EXCESS.
058200     MOVE 'Y' TO WK-ALL-ZERO-FLAG.
058300     PERFORM 3105-CHECK-TAIL-ZERO THRU 3105-EXIT
058400         VARYING WK-CHAR-IX FROM 9 BY 1
058500         UNTIL WK-CHAR-IX > WK-DIGIT-CNT.
058600     IF WK-ALL-ZERO-FLAG = 'Y'
058700         MOVE WK-MOBILE-DIGITS-TEXT (1:8) TO WK-MOBILE-NUMBER
058800     ELSE
058900         SET WK-POS TO WK-DIGIT-CNT.
059000         SUBTRACT 7 FROM WK-POS.
059100         MOVE WK-MOBILE-DIGITS-TEXT (WK-POS:8)
059200             TO WK-MOBILE-NUMBER
059300     END-IF.
059400 3103-EXIT.
059500     EXIT.
059600*
059700 3105-CHECK-TAIL-ZERO.
059800     IF WK-MOBILE-DIGITS-TEXT (WK-CHAR-IX:1) NOT = '0'
059900         MOVE 'N' TO WK-ALL-ZERO-FLAG
060000     END-IF.
060100 3105-EXIT.
060200     EXIT.
060300*
060400 3104-PAD-MOBILE.
060500     MOVE '00000000' TO WK-MOBILE-NUMBER.
060600     IF WK-DIGIT-CNT > 0
060700         SET WK-POS TO 8.
060800         SUBTRACT WK-DIGIT-CNT FROM WK-POS.
060900         MOVE WK-MOBILE-DIGITS-TEXT (1:WK-DIGIT-CNT)
061000             TO WK-MOBILE-NUMBER (WK-POS + 1:WK-DIGIT-CNT)
061100     END-IF.
061200 3104-EXIT.
061300     EXIT.
061400*
061500*    GENDER NORMALIZATION (JRM, 07/18/96).                        JRM96   
061600 3110-CLEAN-GENDER.
061700     MOVE WR-GENDER TO WK-GENDER-UPPER.
061800     INSPECT WK-GENDER-UPPER
061900         CONVERTING WK-LOWER-ALPHABET TO WK-UPPER-ALPHABET.
062000     IF WK-GENDER-UPPER = 'M'
062100         MOVE 'Male' TO WK-GENDER
062200     ELSE
062300         IF WK-GENDER-UPPER = 'F'
062400             MOVE 'Female' TO WK-GENDER
062500         ELSE
062600             IF WK-GENDER-UPPER = 'MALE'
062700                 MOVE 'Male' TO WK-GENDER
062800             ELSE
062900                 IF WK-GENDER-UPPER = 'FEMALE'
063000                     MOVE 'Female' TO WK-GENDER
063100                 ELSE
063200                     MOVE WR-GENDER TO WK-GENDER
063300                 END-IF
063400             END-IF
063500         END-IF
063600     END-IF.
063700 3110-EXIT.
063800     EXIT.
063900*
064000*    WORK PERMIT EXPIRY DATE - REFORMAT TO YYYY-MM-DD (TBC,
064100*    05/02/97).  UNRECOGNIZED FORMATS ARE LEFT BLANK.
064200 3120-CLEAN-WP-DATE.
064300     MOVE SPACES TO WK-WP-EXPIRY-DATE.
064400     MOVE WK-SWAP-HOLD-B TO WK-DATE-RAW.
064500     IF WK-DATE-RAW (1:4) IS NUMERIC
064600             AND WK-DATE-RAW (5:1) = '-'
064700             AND WK-DATE-RAW (6:2) IS NUMERIC
064800             AND WK-DATE-RAW (8:1) = '-'
064900             AND WK-DATE-RAW (9:2) IS NUMERIC
065000         MOVE WK-DATE-RAW (1:10) TO WK-WP-EXPIRY-DATE
065100     ELSE
065200         IF WK-DATE-RAW (1:8) IS NUMERIC
065300                 AND WK-DATE-RAW (9:2) = SPACES
065400             STRING WK-DATE-RAW (1:4) '-' WK-DATE-RAW (5:2)
065500                     '-' WK-DATE-RAW (7:2)
065600                 DELIMITED BY SIZE INTO WK-WP-EXPIRY-DATE
065700         ELSE
065800             IF WK-DATE-RAW (1:2) IS NUMERIC
065900                     AND WK-DATE-RAW (3:1) = '/'
066000                     AND WK-DATE-RAW (4:2) IS NUMERIC
066100                     AND WK-DATE-RAW (6:1) = '/'
066200                     AND WK-DATE-RAW (7:4) IS NUMERIC
066300                 STRING WK-DATE-RAW (7:4) '-' WK-DATE-RAW (4:2)
066400                         '-' WK-DATE-RAW (1:2)
066500                     DELIMITED BY SIZE INTO WK-WP-EXPIRY-DATE
066600             END-IF
066700         END-IF
066800     END-IF.
066900 3120-EXIT.
067000     EXIT.
067100*
067200*    BUBBLE SORT ON (COMPANY-NAME, SORT-GROUP, NATIONALITY,
067300*    FULL-NAME), ASCENDING.  OFFSETS ARE INTO WT-LINE:
067400*    COMPANY-NAME AT 45:40, NATIONALITY AT 199:20,
067500*    FULL-NAME AT 85:40.
067600 4000-SORT-TABLE.
067700     MOVE 'Y' TO WK-SORT-SWAPPED-FLAG.
067800     PERFORM 4010-SORT-PASS THRU 4010-EXIT
067900         UNTIL WK-SORT-SWAPPED-FLAG = 'N'.
068000 4000-EXIT.
068100     EXIT.
068200*
068300 4010-SORT-PASS.
068400     MOVE 'N' TO WK-SORT-SWAPPED-FLAG.
068500     PERFORM 4020-SORT-COMPARE THRU 4020-EXIT
068600         VARYING WT-IX FROM 1 BY 1 UNTIL WT-IX > WK-TABLE-CNT - 1.
068700 4010-EXIT.
068800     EXIT.
068900*
069000 4020-SORT-COMPARE.
069100     SET WT-IX2 TO WT-IX.
069200     SET WT-IX2 UP BY 1.
069300     IF WT-LINE (WT-IX) (45:40) > WT-LINE (WT-IX2) (45:40)
069400         PERFORM 4040-SWAP-ROWS THRU 4040-EXIT
069500     ELSE
069600         IF WT-LINE (WT-IX) (45:40) = WT-LINE (WT-IX2) (45:40)
069700             IF WT-SORT-GROUP (WT-IX) > WT-SORT-GROUP (WT-IX2)
069800                 PERFORM 4040-SWAP-ROWS THRU 4040-EXIT
069900             ELSE
070000                 IF WT-SORT-GROUP (WT-IX) =
070100                         WT-SORT-GROUP (WT-IX2)
070200                     IF WT-LINE (WT-IX) (199:20) >
070300                             WT-LINE (WT-IX2) (199:20)
070400                         PERFORM 4040-SWAP-ROWS THRU 4040-EXIT
070500                     ELSE
070600                         IF WT-LINE (WT-IX) (199:20) =
070700                                 WT-LINE (WT-IX2) (199:20)
070800                             IF WT-LINE (WT-IX) (85:40) >
070900                                     WT-LINE (WT-IX2) (85:40)
071000                                 PERFORM 4040-SWAP-ROWS
071100                                     THRU 4040-EXIT
071200                             END-IF
071300                         END-IF
071400                     END-IF
071500                 END-IF
071600             END-IF
071700         END-IF
071800     END-IF.
071900 4020-EXIT.
072000     EXIT.
072100*
072200 4040-SWAP-ROWS.
072300     MOVE WT-LINE (WT-IX) TO WK-SWAP-LINE-HOLD.
072400     MOVE WT-LINE (WT-IX2) TO WT-LINE (WT-IX).
072500     MOVE WK-SWAP-LINE-HOLD TO WT-LINE (WT-IX2).
072600     MOVE WT-SORT-GROUP (WT-IX) TO WK-SWAP-GROUP-HOLD.
072700     MOVE WT-SORT-GROUP (WT-IX2) TO WT-SORT-GROUP (WT-IX).
072800     MOVE WK-SWAP-GROUP-HOLD TO WT-SORT-GROUP (WT-IX2).
072900     MOVE WT-RAW-PR (WT-IX) TO WK-SWAP-PR-HOLD.
073000     MOVE WT-RAW-PR (WT-IX2) TO WT-RAW-PR (WT-IX).
073100     MOVE WK-SWAP-PR-HOLD TO WT-RAW-PR (WT-IX2).
073200     MOVE 'Y' TO WK-SORT-SWAPPED-FLAG.
073300 4040-EXIT.
073400     EXIT.
073500*
073600*    RE-SERIALIZE IN SORTED ORDER.  SERIAL-NO IS AT WT-LINE(1:4).
073700 4500-RESERIALIZE.
073800     SET WK-SERIAL-EDIT TO WT-IX.
073900     MOVE WK-SERIAL-EDIT TO WT-LINE (WT-IX) (1:4).
074000 4500-EXIT.
074100     EXIT.
074200*
074300*    VALIDATOR RULES 1-4.  FIELDS ARE READ DIRECTLY OUT OF THE
074400*    TABLE ROW VIA WK-VIS-FIELDS.
074500 5000-VALIDATE-TABLE.
074600     MOVE WT-LINE (WT-IX) TO WK-VIS-WORK-AREA.
074700     IF (WK-ID-TYPE NOT = 'NRIC' AND WK-PR-FLAG = 'PR')
074800        OR (WK-ID-TYPE = 'FIN' AND (WK-NATIONALITY = 'Singapore'
074900                OR WK-PR-FLAG = 'PR'))
075000        OR (WK-ID-TYPE = 'NRIC' AND NOT
075100                (WK-NATIONALITY = 'Singapore'
075200                 OR WK-PR-FLAG = 'PR'))
075300         MOVE 'Y' TO WK-ERROR-FLAG
075400         ADD 1 TO WK-ERROR-CNT
075500     END-IF.
075600     IF WK-ID-TYPE = 'FIN' AND WK-WP-EXPIRY-DATE = SPACES
075700         MOVE 'Y' TO WK-ERROR-FLAG
075800         ADD 1 TO WK-ERROR-CNT
075900     END-IF.
076000     MOVE WK-VIS-WORK-AREA TO WT-LINE (WT-IX).
076100 5000-EXIT.
076200     EXIT.
076300*
076400*    DUPLICATE FULL-NAME CHECK (SKO, 08/14/93).  FLAGS BOTH       SKO93   
076500*    OCCURRENCES, DOES NOT ADD TO THE ERROR COUNT.
076600 5210-DUP-OUTER.
076700     IF WT-IX2 > WT-IX
076800         IF WT-LINE (WT-IX) (85:40) = WT-LINE (WT-IX2) (85:40)
076900                 AND WT-LINE (WT-IX) (85:40) NOT = SPACES
077000             MOVE 'Y' TO WT-LINE (WT-IX) (236:1)
077100             MOVE 'Y' TO WT-LINE (WT-IX2) (236:1)
077200         END-IF
077300     END-IF.
077400 5210-EXIT.
077500     EXIT.
077600*
077700*    WRITE CLEANED DETAIL LINES AND COLLECT PLATES/COUNTS.
077800 6000-WRITE-DETAIL.
077900     MOVE WT-LINE (WT-IX) TO WK-OUT-LINE.
078000     WRITE VIS-OUT-RECORD FROM WK-OUT-LINE.
078100     IF WT-LINE (WT-IX) (45:40) NOT = SPACES
078200         ADD 1 TO WK-VISITOR-CNT
078300     END-IF.
078400     IF WT-LINE (WT-IX) (5:40) NOT = SPACES
078500         MOVE WT-LINE (WT-IX) (5:40) TO WK-TEMP-40
078600         MOVE 1 TO WK-UNSTR-PTR
078700         PERFORM 6011-UNSTRING-ONE THRU 6011-EXIT
078800             UNTIL WK-UNSTR-PTR > 40
078900     END-IF.
079000 6000-EXIT.
079100     EXIT.
079200*
079300 6011-UNSTRING-ONE.
079400     IF WK-TEMP-40 (WK-UNSTR-PTR:1) = SPACE
079500         SET WK-UNSTR-PTR TO 41
079600     ELSE
079700         MOVE SPACES TO WK-ONE-PLATE
079800         UNSTRING WK-TEMP-40 DELIMITED BY ';'
079900             INTO WK-ONE-PLATE
080000             WITH POINTER WK-UNSTR-PTR
080100             ON OVERFLOW SET WK-UNSTR-PTR TO 41
080200         END-UNSTRING
080300         IF WK-ONE-PLATE NOT = SPACES
080400             ADD 1 TO WK-PLATE-CNT
080500             SET WT-PIX TO WK-PLATE-CNT
080600             MOVE WK-ONE-PLATE TO WT-PLATE (WT-PIX)
080700         END-IF
080800     END-IF.
080900 6011-EXIT.
081000     EXIT.
081100*
081200*    VEHICLE LIST FOR THE TRAILER - SORT, THEN JOIN SKIPPING
081300*    ADJACENT DUPLICATES (LWT, 03/22/94).                         LWT94   
081400 7000-BUILD-PLATE-LIST.
081500     IF WK-PLATE-CNT > 0
081600         PERFORM 7010-SORT-PLATES THRU 7010-EXIT
081700         MOVE SPACES TO WK-PLATE-LIST-TEXT
081800         MOVE 0 TO WK-WRITE-POS
081900         PERFORM 7020-JOIN-ONE-PLATE THRU 7020-EXIT
082000             VARYING WT-PIX FROM 1 BY 1
082100             UNTIL WT-PIX > WK-PLATE-CNT
082200     END-IF.
082300 7000-EXIT.
082400     EXIT.
082500*
082600 7010-SORT-PLATES.
082700     MOVE 'Y' TO WK-SORT-SWAPPED-FLAG.
082800     PERFORM 7011-PLATE-PASS THRU 7011-EXIT
082900         UNTIL WK-SORT-SWAPPED-FLAG = 'N'.
083000 7010-EXIT.
083100     EXIT.
083200*
083300 7011-PLATE-PASS.
083400     MOVE 'N' TO WK-SORT-SWAPPED-FLAG.
083500     PERFORM 7012-PLATE-COMPARE THRU 7012-EXIT
083600         VARYING WT-PIX FROM 1 BY 1
083700         UNTIL WT-PIX > WK-PLATE-CNT - 1.
083800 7011-EXIT.
083900     EXIT.
084000*
084100 7012-PLATE-COMPARE.
084200     SET WT-PIX2 TO WT-PIX.
084300     SET WT-PIX2 UP BY 1.
084400     IF WT-PLATE (WT-PIX) > WT-PLATE (WT-PIX2)
084500         MOVE WT-PLATE (WT-PIX) TO WK-ONE-PLATE
084600         MOVE WT-PLATE (WT-PIX2) TO WT-PLATE (WT-PIX)
084700         MOVE WK-ONE-PLATE TO WT-PLATE (WT-PIX2)
084800         MOVE 'Y' TO WK-SORT-SWAPPED-FLAG
084900     END-IF.
085000 7012-EXIT.
085100     EXIT.
085200*
085300 7020-JOIN-ONE-PLATE.
085400     IF WT-PIX = 1 OR WT-PLATE (WT-PIX) NOT = WT-PLATE (WT-PIX - 1)
085500         IF WK-WRITE-POS > 0
085600             ADD 1 TO WK-WRITE-POS
085700             MOVE ';' TO WK-PLATE-LIST-TEXT (WK-WRITE-POS:1)
085800         END-IF
085900         PERFORM 9400-RTRIM-20-PLATE THRU 9400-PLATE-EXIT
086000         IF WK-TRIM-LEN > 0
086100             MOVE WT-PLATE (WT-PIX) (1:WK-TRIM-LEN)
086200                 TO WK-PLATE-LIST-TEXT
086300                     (WK-WRITE-POS + 1:WK-TRIM-LEN)
086400             ADD WK-TRIM-LEN TO WK-WRITE-POS
086500         END-IF
086600     END-IF.
086700 7020-EXIT.
086800     EXIT.
086900*
087000 9400-RTRIM-20-PLATE.
087100     SET WK-TRIM-LEN TO 20.
087200     PERFORM 9410-RTRIM-20-STEP THRU 9410-PLATE-EXIT
087300         UNTIL WK-TRIM-LEN = 0
087400            OR WT-PLATE (WT-PIX) (WK-TRIM-LEN:1) NOT = SPACE.
087500 9400-PLATE-EXIT.
087600     EXIT.
087700*
087800 9410-RTRIM-20-STEP.
087900     SET WK-TRIM-LEN DOWN BY 1.
088000 9410-PLATE-EXIT.
088100     EXIT.
088200*
088300*    TRAILER - VEHICLES, TOTAL VISITORS, ERROR COUNT (RDP,
088400*    06/19/02).
088500 7500-WRITE-TRAILER.
088600     MOVE SPACES TO WK-OUT-LINE.
088700     WRITE VIS-OUT-RECORD FROM WK-OUT-LINE.
088800     IF WK-PLATE-CNT > 0
088900         MOVE SPACES TO WK-OUT-LINE
089000         MOVE 'Vehicles' TO WK-OUT-LINE (1:8)
089100         WRITE VIS-OUT-RECORD FROM WK-OUT-LINE
089200         MOVE SPACES TO WK-OUT-LINE
089300         MOVE WK-PLATE-LIST-TEXT TO WK-OUT-LINE (1:236)
089400         WRITE VIS-OUT-RECORD FROM WK-OUT-LINE
089500     END-IF.
089600     MOVE SPACES TO WK-OUT-LINE.
089700     MOVE 'Total Visitors' TO WK-OUT-LINE (1:15).
089800     WRITE VIS-OUT-RECORD FROM WK-OUT-LINE.
089900     MOVE SPACES TO WK-OUT-LINE.
090000     MOVE WK-VISITOR-CNT TO WK-NUMBER-EDIT.
090100     MOVE WK-NUMBER-EDIT TO WK-OUT-LINE (1:7).
090200     WRITE VIS-OUT-RECORD FROM WK-OUT-LINE.
090300     IF WK-ERROR-CNT > 0
090400         MOVE SPACES TO WK-OUT-LINE
090500         MOVE 'Validation Errors' TO WK-OUT-LINE (1:18)
090600         WRITE VIS-OUT-RECORD FROM WK-OUT-LINE
090700         MOVE SPACES TO WK-OUT-LINE
090800         MOVE WK-ERROR-CNT TO WK-NUMBER-EDIT
090900         MOVE WK-NUMBER-EDIT TO WK-OUT-LINE (1:7)
091000         WRITE VIS-OUT-RECORD FROM WK-OUT-LINE
091100     END-IF.
091200 7500-EXIT.
091300     EXIT.
091400*
091500*    GENERIC RIGHT-TRIM OF A 10-BYTE SCRATCH FIELD.
091600 9400-RTRIM-10.
091700     SET WK-TRIM-LEN TO 10.
091800     PERFORM 9410-RTRIM-STEP THRU 9410-EXIT
091900         UNTIL WK-TRIM-LEN = 0
092000            OR WK-RTRIM-FIELD (WK-TRIM-LEN:1) NOT = SPACE.
092100 9400-EXIT.
092200     EXIT.
092300*
092400 9410-RTRIM-STEP.
092500     SET WK-TRIM-LEN DOWN BY 1.
092600 9410-EXIT.
092700     EXIT.
092800*
092900*    GENERIC TITLE-CASE OF WK-TITLE-SCRATCH (40 BYTES).
093000 9300-TITLE-CASE.
093100     MOVE 'Y' TO WK-PREV-WAS-SPACE.
093200     PERFORM 9310-TITLE-ONE-CHAR THRU 9310-EXIT
093300         VARYING WK-CHAR-IX FROM 1 BY 1 UNTIL WK-CHAR-IX > 40.
093400 9300-EXIT.
093500     EXIT.
093600*
093700 9310-TITLE-ONE-CHAR.
093800     IF WK-TITLE-SCRATCH (WK-CHAR-IX:1) = SPACE
093900         MOVE 'Y' TO WK-PREV-WAS-SPACE
094000     ELSE
094100         IF WK-PREV-SPACE
094200             MOVE WK-TITLE-SCRATCH (WK-CHAR-IX:1) TO WK-ONE-CHAR
094300             INSPECT WK-ONE-CHAR CONVERTING
094400                 WK-LOWER-ALPHABET TO WK-UPPER-ALPHABET
094500             MOVE WK-ONE-CHAR TO WK-TITLE-SCRATCH (WK-CHAR-IX:1)
094600         END-IF
094700         MOVE 'N' TO WK-PREV-WAS-SPACE
094800     END-IF.
094900 9310-EXIT.
095000     EXIT.
095100*
095200 9900-CLOSE-FILES.
095300     CLOSE VISITOR-IN VISITOR-OUT.
095400 9900-EXIT.
095500     EXIT.

