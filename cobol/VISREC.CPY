000100*================================================================
000200*    VISREC  --  CLARITY GATE VISITOR RECORD LAYOUT.
000300*    ONE ENTRY PER VISITOR.  SAME BREAKDOWN BACKS THE RAW
000400*    INPUT LINE AND THE CLEANED REPORT LINE.  BROUGHT IN WITH
000500*    A REPLACING CLAUSE SO ONE COPYBOOK CAN DRESS WHICHEVER
000600*    WORK AREA NEEDS IT WITHOUT A DUPLICATE DATA-NAME CLASH.
000700*================================================================
000800 05  xxx-SERIAL-NO              PIC 9(04).
000900 05  xxx-VEHICLE-PLATES         PIC X(40).
001000 05  xxx-COMPANY-NAME           PIC X(40).
001100 05  xxx-FULL-NAME              PIC X(40).
001200 05  xxx-FIRST-NAME             PIC X(20).
001300 05  xxx-LAST-NAMES             PIC X(30).
001400 05  xxx-ID-TYPE                PIC X(10).
001500 05  xxx-IC-SUFFIX              PIC X(04).
001600 05  xxx-WP-EXPIRY-DATE         PIC X(10).
001700 05  xxx-NATIONALITY            PIC X(20).
001800 05  xxx-PR-FLAG                PIC X(03).
001900 05  xxx-GENDER                 PIC X(06).
002000 05  xxx-MOBILE-NUMBER          PIC X(08).
002100 05  xxx-ERROR-FLAG             PIC X(01).
002200 05  FILLER                     PIC X(04).
